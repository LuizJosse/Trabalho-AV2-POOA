000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPAY.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   FIADOPAY BATCH OPERATIONS.
000700 DATE-WRITTEN.   04 JUN 1986.
000800 DATE-COMPILED.
000900 SECURITY.       FIADOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE FIADOPAY
001200*               PAYMENT-REQUEST RUN.  EACH REQUEST IS VALIDATED
001300*               FOR MERCHANT AUTHORIZATION, IDEMPOTENCY, PAYMENT
001400*               METHOD, INSTALLMENTS AND ANTI-FRAUD, IN THAT
001500*               ORDER.  ACCEPTED REQUESTS HAVE INSTALLMENT
001600*               INTEREST APPLIED, RECEIVE A NEW PAYMENT-ID AND
001700*               STATUS PENDING.  REJECTED REQUESTS CARRY THE
001800*               FIRST REASON THAT FAILED.  RUN TOTALS ARE
001900*               REPORTED AT END OF FILE.
002000*
002100*_________________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* FPB001  04/06/1986  DESMONDL - INITIAL VERSION.
002500*---------------------------------------------------------------*
002600* FPB019  17/03/1988  MWEETL  - REQ 0203 IDEMPOTENCY CHECK
002700*                        ADDED - DUPLICATE REQUESTS IN THE SAME
002800*                        RUN NOW ECHO THE ORIGINAL PAYMENT-ID
002900*                        INSTEAD OF BEING CREATED AGAIN.
003000*---------------------------------------------------------------*
003100* FPB061  09/09/1993  TYK     - REQ 1033 COMPOUND CARD
003200*                        INSTALLMENT INTEREST (1% PER MONTH)
003300*                        REPLACED THE OLD FLAT-RATE CALCULATION.
003400*---------------------------------------------------------------*
003500* FPB099  29/09/1999  DESMONDL - Y2K REMEDIATION - RUN-DATE
003600*                        WORK AREA REBUILT WITH A 4-DIGIT
003700*                        CENTURY WINDOW FOR THE REPORT HEADING.
003800*---------------------------------------------------------------*
003900* FPB147  21/10/2002  TMPJAE  - REQ 2018 RUN REPORT NOW BREAKS
004000*                        OUT EACH REJECTION REASON ON ITS OWN
004100*                        LINE INSTEAD OF ONE COMBINED COUNT.
004200*---------------------------------------------------------------*
004300* FPB233  16/10/2016  TMPPYM  - REQ 3211 INSTALLMENT DEFAULTING
004400*                        MOVED OUT TO TRFVMET - THIS DRIVER NOW
004500*                        ALWAYS USES THE VALIDATOR'S EFFECTIVE
004600*                        INSTALLMENT COUNT.
004700*---------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                   C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PAYMENT-REQUESTS ASSIGN TO DATABASE-PAYREQ
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400     SELECT PAYMENT-RESULTS ASSIGN TO DATABASE-PAYRES
006500            ORGANIZATION      IS LINE SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800     SELECT RUN-REPORT      ASSIGN TO DATABASE-RUNRPT
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  PAYMENT-REQUESTS
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS PYREQD-RECORD.
008000     COPY PYREQD.
008100
008200 FD  PAYMENT-RESULTS
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS PYRESD-RECORD.
008500     COPY PYRESD.
008600
008700 FD  RUN-REPORT
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS PYRPTD-LINE.
009000     COPY PYRPTD.
009100
009200*************************
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER                          PIC X(24)        VALUE
009600     "** PROGRAM TRFVPAY **".
009700
009800* ------------------ PROGRAM WORKING STORAGE -------------------*
009900     COPY PYCMWS.
010000
010100 01  WK-C-CTL-SWITCHES                PIC X(02) VALUE "NN".
010200 01  WK-C-CTL-SWITCHES-R REDEFINES WK-C-CTL-SWITCHES.
010300     05  WK-C-END-OF-DATA             PIC X(01).
010400     05  WK-C-SPARE-SWITCH            PIC X(01).
010500
010600 01  WK-C-REQ-SWITCHES                PIC X(02) VALUE "NN".
010700 01  WK-C-REQ-SWITCHES-R REDEFINES WK-C-REQ-SWITCHES.
010800     05  WK-C-REJECTED                PIC X(01).
010900     05  WK-C-DUPLICATE                PIC X(01).
011000
011100* RUN-DATE WORK AREA, PRINTED ON THE REPORT HEADING
011200 01  WK-C-RUN-DATE-CEN                PIC 9(02) VALUE 20.
011300 01  WK-N-RUN-DATE-ACCEPT             PIC 9(06) VALUE ZEROES.
011400 01  WK-N-RUN-DATE-PARTS REDEFINES WK-N-RUN-DATE-ACCEPT.
011500     05  WK-N-RUN-DATE-YY             PIC 9(02).
011600     05  WK-N-RUN-DATE-MM             PIC 9(02).
011700     05  WK-N-RUN-DATE-DD             PIC 9(02).
011800 01  WK-C-RUN-DATE-HEADING            PIC X(16) VALUE SPACES.
011900
012000* ---------------- RUN-CONTROL TOTALS (ALL COMP) ----------------*
012100 01  WK-N-TOTALS.
012200     05  WK-N-TOT-READ                PIC 9(07) COMP VALUE ZERO.
012300     05  WK-N-TOT-ACCEPTED            PIC 9(07) COMP VALUE ZERO.
012400     05  WK-N-TOT-REJECTED            PIC 9(07) COMP VALUE ZERO.
012500     05  WK-N-TOT-DUPLICATE           PIC 9(07) COMP VALUE ZERO.
012600     05  WK-N-TOT-REJ-UNAUTH          PIC 9(07) COMP VALUE ZERO.
012700     05  WK-N-TOT-REJ-BADMETH         PIC 9(07) COMP VALUE ZERO.
012800     05  WK-N-TOT-REJ-BADINST         PIC 9(07) COMP VALUE ZERO.
012900     05  WK-N-TOT-REJ-ANTIFRD         PIC 9(07) COMP VALUE ZERO.
013000     05  FILLER                       PIC X(02).
013100
013200 01  WK-N-MONEY-TOTALS.
013300     05  WK-N-TOT-AMOUNT              PIC 9(11)V99 VALUE ZERO.
013400     05  WK-N-TOT-WITH-INTEREST       PIC 9(11)V99 VALUE ZERO.
013500
013600* --------------- ASSEMBLED RESULT BEFORE IT IS WRITTEN ---------*
013700 01  WK-C-RESULT-AREA.
013800     05  WK-C-RESULT-PAYMENT-ID       PIC X(12).
013900     05  WK-C-RESULT-REQST-ID         PIC X(12).
014000     05  WK-C-RESULT-STATUS           PIC X(08).
014100     05  WK-C-RESULT-REJECT-REASON    PIC X(20).
014200     05  WK-C-RESULT-METHOD           PIC X(06).
014300     05  WK-N-RESULT-AMOUNT           PIC 9(07)V99.
014400     05  WK-N-RESULT-INSTALL          PIC 9(02).
014500     05  WK-N-RESULT-MTH-INTEREST     PIC 9(02)V99.
014600     05  WK-N-RESULT-TOT-INTEREST     PIC 9(09)V99.
014700     05  WK-N-RESULT-FRAUD-RISK       PIC 9(03).
014800
014900* AMOUNT BEING PROCESSED, ALPHA VIEW FOR THE HIGH-VALUE TRACE
015000 01  WK-N-RESULT-AMOUNT-TRACE         PIC 9(07)V99 VALUE ZERO.
015100 01  WK-C-RESULT-AMOUNT-TRACE REDEFINES WK-N-RESULT-AMOUNT-TRACE.
015200     05  WK-C-AMOUNT-TRACE-INT        PIC X(07).
015300     05  WK-C-AMOUNT-TRACE-DEC        PIC X(02).
015400
015500* COMPOUND INTEREST FACTOR, FULL PRECISION THROUGH THE POWER
015600 01  WK-N-COMPOUND-FACTOR             PIC 9(03)V9(10) VALUE 1.
015700
015800* IDEMPOTENCY TABLE - ACCEPTED PAYMENTS SO FAR, THIS RUN ONLY.
015900* A DUPLICATE HIT MUST ECHO THE ORIGINAL PAYMENT'S RESULT IN
016000* FULL, SO THE ENTRY CARRIES EVERY COMPUTED FIELD, NOT JUST
016100* THE PAYMENT-ID.
016200 01  WK-N-IDEMP-COUNT                 PIC 9(04) COMP VALUE ZERO.
016300 01  WK-N-IDEMP-MAX                   PIC 9(04) COMP VALUE 2000.
016400 01  WK-T-IDEMPOTENCY-TABLE.
016500     05  WK-T-IDEMP-ENTRY OCCURS 2000 TIMES
016600             INDEXED BY WK-X-IDEMP-IDX.
016700         10  WK-T-IDEMP-KEY              PIC X(20).
016800         10  WK-T-IDEMP-MERCH-ID         PIC 9(06).
016900         10  WK-T-IDEMP-PAYMENT-ID       PIC X(12).
017000         10  WK-T-IDEMP-METHOD           PIC X(06).
017100         10  WK-N-IDEMP-AMOUNT           PIC 9(07)V99.
017200         10  WK-N-IDEMP-INSTALL          PIC 9(02).
017300         10  WK-N-IDEMP-MTH-INTEREST     PIC 9(02)V99.
017400         10  WK-N-IDEMP-TOT-INTEREST     PIC 9(09)V99.
017500         10  WK-N-IDEMP-FRAUD-RISK       PIC 9(03).
017600
017700 01  WK-N-IDEMP-SEARCH-CTR            PIC 9(04) COMP VALUE ZERO.
017800
017900* REPORT-LINE EDIT WORK AREAS - COUNTS AND MONEY AMOUNTS
018000 01  WK-C-REPORT-EDIT                 PIC ZZZ,ZZZ,ZZ9.
018100 01  WK-C-REPORT-EDIT-MONEY           PIC ZZ,ZZZ,ZZZ,ZZ9.99.
018200
018300* LINKAGE WORK AREAS FOR THE CALLED VALIDATION ROUTINES
018400     COPY VMET.
018500     COPY VFRD.
018600     COPY VPID.
018700
018800*****************
018900 LINKAGE SECTION.
019000*****************
019100     EJECT
019200********************************************
019300 PROCEDURE DIVISION.
019400********************************************
019500 MAIN-MODULE.
019600     PERFORM A000-INITIALIZATION
019700        THRU A099-INITIALIZATION-EX.
019800     PERFORM B000-READ-PAYMENT-REQUEST
019900        THRU B099-READ-PAYMENT-REQUEST-EX.
020000     PERFORM C000-PROCESS-PAYMENT-REQUEST
020100        THRU C900-PROCESS-PAYMENT-REQUEST-EX
020200        UNTIL WK-C-END-OF-DATA = "Y".
020300     PERFORM D000-WRITE-RUN-REPORT
020400        THRU D599-WRITE-RUN-REPORT-EX.
020500     PERFORM Z000-END-PROGRAM-ROUTINE
020600        THRU Z999-END-PROGRAM-ROUTINE-EX.
020700     STOP RUN.
020800
020900*---------------------------------------------------------------*
021000 A000-INITIALIZATION.
021100*---------------------------------------------------------------*
021200     MOVE "N"                         TO WK-C-END-OF-DATA.
021300     INITIALIZE                          WK-N-TOTALS
021400                                          WK-N-MONEY-TOTALS.
021500     MOVE ZERO                        TO WK-N-IDEMP-COUNT.
021600
021700     ACCEPT WK-N-RUN-DATE-ACCEPT      FROM DATE.
021800     STRING WK-C-RUN-DATE-CEN WK-N-RUN-DATE-YY "-"
021900            WK-N-RUN-DATE-MM "-" WK-N-RUN-DATE-DD
022000            DELIMITED BY SIZE INTO WK-C-RUN-DATE-HEADING.
022100
022200     OPEN INPUT  PAYMENT-REQUESTS.
022300     IF  NOT WK-C-SUCCESSFUL
022400         DISPLAY "TRFVPAY - OPEN FILE ERROR - PAYMENT-REQUESTS"
022500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600         GO TO Y900-ABNORMAL-TERMINATION
022700     END-IF.
022800
022900     OPEN OUTPUT PAYMENT-RESULTS.
023000     IF  NOT WK-C-SUCCESSFUL
023100         DISPLAY "TRFVPAY - OPEN FILE ERROR - PAYMENT-RESULTS"
023200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300         GO TO Y900-ABNORMAL-TERMINATION
023400     END-IF.
023500
023600     OPEN OUTPUT RUN-REPORT.
023700     IF  NOT WK-C-SUCCESSFUL
023800         DISPLAY "TRFVPAY - OPEN FILE ERROR - RUN-REPORT"
023900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024000         GO TO Y900-ABNORMAL-TERMINATION
024100     END-IF.
024200 A099-INITIALIZATION-EX.
024300     EXIT.
024400*---------------------------------------------------------------*
024500 B000-READ-PAYMENT-REQUEST.
024600*---------------------------------------------------------------*
024700     READ PAYMENT-REQUESTS.
024800     IF  WK-C-END-OF-FILE
024900         MOVE "Y"                     TO WK-C-END-OF-DATA
025000     ELSE
025100         IF  WK-C-SUCCESSFUL
025200             ADD 1                    TO WK-N-TOT-READ
025300         ELSE
025400             DISPLAY "TRFVPAY - READ FILE ERROR - PAYMENT-REQUESTS"
025500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600             GO TO Y900-ABNORMAL-TERMINATION
025700         END-IF
025800     END-IF.
025900 B099-READ-PAYMENT-REQUEST-EX.
026000     EXIT.
026100*---------------------------------------------------------------*
026200 C000-PROCESS-PAYMENT-REQUEST.
026300*---------------------------------------------------------------*
026400     INITIALIZE                          WK-C-RESULT-AREA.
026500     MOVE "N"                         TO WK-C-REJECTED
026600                                          WK-C-DUPLICATE.
026700     MOVE PYREQD-REQST-ID             TO WK-C-RESULT-REQST-ID.
026800     MOVE PYREQD-AMOUNT               TO WK-N-RESULT-AMOUNT.
026900*        FPB241 - KOKWEE - 11/2016 - ECHO THE METHOD (UPPER-
027000*        CASED) HERE TOO, SAME AS AMOUNT/REQST-ID ABOVE, SO AN
027100*        UNAUTHORIZED REJECT - WHICH NEVER REACHES C300-CHECK-
027200*        METHOD - STILL CARRIES A REAL METHOD, NOT SPACES.
027300     MOVE PYREQD-METHOD               TO WK-C-RESULT-METHOD.
027400     INSPECT WK-C-RESULT-METHOD
027500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
027600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027700
027800     PERFORM C100-CHECK-AUTHORIZATION
027900        THRU C199-CHECK-AUTHORIZATION-EX.
028000
028100     IF  WK-C-REJECTED = "N"
028200         PERFORM C200-CHECK-IDEMPOTENCY
028300            THRU C299-CHECK-IDEMPOTENCY-EX
028400     END-IF.
028500
028600     IF  WK-C-REJECTED = "N"
028700           AND WK-C-DUPLICATE = "N"
028800         PERFORM C300-CHECK-METHOD
028900            THRU C399-CHECK-METHOD-EX
029000     END-IF.
029100
029200     IF  WK-C-REJECTED = "N"
029300           AND WK-C-DUPLICATE = "N"
029400         PERFORM C400-CHECK-ANTIFRAUD
029500            THRU C499-CHECK-ANTIFRAUD-EX
029600     END-IF.
029700
029800     IF  WK-C-REJECTED = "N"
029900           AND WK-C-DUPLICATE = "N"
030000         PERFORM C500-CALCULATE-INTEREST
030100            THRU C599-CALCULATE-INTEREST-EX
030200         PERFORM C600-ACCEPT-PAYMENT
030300            THRU C699-ACCEPT-PAYMENT-EX
030400     END-IF.
030500
030600     PERFORM C700-WRITE-RESULT
030700        THRU C799-WRITE-RESULT-EX.
030800     PERFORM C800-ACCUMULATE-TOTALS
030900        THRU C899-ACCUMULATE-TOTALS-EX.
031000     PERFORM B000-READ-PAYMENT-REQUEST
031100        THRU B099-READ-PAYMENT-REQUEST-EX.
031200 C900-PROCESS-PAYMENT-REQUEST-EX.
031300     EXIT.
031400*---------------------------------------------------------------*
031500 C100-CHECK-AUTHORIZATION.
031600*---------------------------------------------------------------*
031700     IF  PYREQD-MERCH-STATUS NOT = "A"
031800         MOVE "Y"                     TO WK-C-REJECTED
031900         MOVE "UNAUTHORIZED"          TO WK-C-RESULT-REJECT-REASON
032000     END-IF.
032100 C199-CHECK-AUTHORIZATION-EX.
032200     EXIT.
032300*---------------------------------------------------------------*
032400 C200-CHECK-IDEMPOTENCY.
032500*---------------------------------------------------------------*
032600     IF  PYREQD-IDEMP-KEY NOT = SPACES
032700         PERFORM C210-SEARCH-IDEMPOTENCY
032800            THRU C219-SEARCH-IDEMPOTENCY-EX
032900     END-IF.
033000 C299-CHECK-IDEMPOTENCY-EX.
033100     EXIT.
033200*---------------------------------------------------------------*
033300 C210-SEARCH-IDEMPOTENCY.
033400*---------------------------------------------------------------*
033500     MOVE ZERO                        TO WK-N-IDEMP-SEARCH-CTR.
033600     IF  WK-N-IDEMP-COUNT > ZERO
033700         SET WK-X-IDEMP-IDX           TO 1
033800         PERFORM C211-TEST-ONE-IDEMP-ENTRY
033900            THRU C219-TEST-ONE-IDEMP-ENTRY-EX
034000            UNTIL WK-N-IDEMP-SEARCH-CTR >= WK-N-IDEMP-COUNT
034100               OR WK-C-DUPLICATE = "Y"
034200     END-IF.
034300 C219-SEARCH-IDEMPOTENCY-EX.
034400     EXIT.
034500*---------------------------------------------------------------*
034600 C211-TEST-ONE-IDEMP-ENTRY.
034700*---------------------------------------------------------------*
034800     ADD 1                            TO WK-N-IDEMP-SEARCH-CTR.
034900     IF  WK-T-IDEMP-KEY(WK-X-IDEMP-IDX) = PYREQD-IDEMP-KEY
035000           AND WK-T-IDEMP-MERCH-ID(WK-X-IDEMP-IDX)
035100                                       = PYREQD-MERCH-ID
035200         MOVE "Y"                     TO WK-C-DUPLICATE
035300         MOVE WK-T-IDEMP-PAYMENT-ID(WK-X-IDEMP-IDX)
035400                                       TO WK-C-RESULT-PAYMENT-ID
035500         MOVE WK-T-IDEMP-METHOD(WK-X-IDEMP-IDX)
035600                                       TO WK-C-RESULT-METHOD
035700         MOVE WK-N-IDEMP-AMOUNT(WK-X-IDEMP-IDX)
035800                                       TO WK-N-RESULT-AMOUNT
035900         MOVE WK-N-IDEMP-INSTALL(WK-X-IDEMP-IDX)
036000                                       TO WK-N-RESULT-INSTALL
036100         MOVE WK-N-IDEMP-MTH-INTEREST(WK-X-IDEMP-IDX)
036200                                       TO WK-N-RESULT-MTH-INTEREST
036300         MOVE WK-N-IDEMP-TOT-INTEREST(WK-X-IDEMP-IDX)
036400                                       TO WK-N-RESULT-TOT-INTEREST
036500         MOVE WK-N-IDEMP-FRAUD-RISK(WK-X-IDEMP-IDX)
036600                                       TO WK-N-RESULT-FRAUD-RISK
036700         MOVE "PENDING"                TO WK-C-RESULT-STATUS
036800         MOVE "DUPLICATE"              TO WK-C-RESULT-REJECT-REASON
036900     ELSE
037000         IF  WK-N-IDEMP-SEARCH-CTR < WK-N-IDEMP-COUNT
037100             SET WK-X-IDEMP-IDX       UP BY 1
037200         END-IF
037300     END-IF.
037400 C219-TEST-ONE-IDEMP-ENTRY-EX.
037500     EXIT.
037600*---------------------------------------------------------------*
037700 C300-CHECK-METHOD.
037800*---------------------------------------------------------------*
037900     MOVE PYREQD-METHOD               TO WK-C-VMET-I-METHOD.
038000     MOVE PYREQD-INSTALLMENTS         TO WK-N-VMET-I-INSTALL.
038100     CALL "TRFVMET"                   USING WK-C-VMET-RECORD.
038200
038300     MOVE WK-C-VMET-O-METHOD          TO WK-C-RESULT-METHOD.
038400     MOVE WK-N-VMET-O-INSTALL         TO WK-N-RESULT-INSTALL.
038500
038600     IF  WK-C-VMET-SUPPORTED = "N"
038700         MOVE "Y"                     TO WK-C-REJECTED
038800         MOVE "BAD-METHOD"            TO WK-C-RESULT-REJECT-REASON
038900     ELSE
039000         IF  WK-C-VMET-VALID = "N"
039100             MOVE "Y"                 TO WK-C-REJECTED
039200             MOVE "BAD-INSTALLMENTS"  TO WK-C-RESULT-REJECT-REASON
039300         END-IF
039400     END-IF.
039500 C399-CHECK-METHOD-EX.
039600     EXIT.
039700*---------------------------------------------------------------*
039800 C400-CHECK-ANTIFRAUD.
039900*---------------------------------------------------------------*
040000     MOVE PYREQD-AMOUNT               TO WK-N-VFRD-I-AMOUNT.
040100     MOVE WK-N-RESULT-INSTALL         TO WK-N-VFRD-I-INSTALL.
040200     CALL "TRFVFRD"                   USING WK-C-VFRD-RECORD.
040300
040400     MOVE WK-N-VFRD-RISK-SCORE        TO WK-N-RESULT-FRAUD-RISK.
040500
040600     IF  WK-C-VFRD-HIGH-ALERT = "Y"
040700         MOVE PYREQD-AMOUNT           TO WK-N-RESULT-AMOUNT-TRACE
040800         DISPLAY "TRFVPAY - HIGH-VALUE REQUEST " PYREQD-REQST-ID
040900             " AMOUNT " WK-C-AMOUNT-TRACE-INT "."
041000             WK-C-AMOUNT-TRACE-DEC
041100     END-IF.
041200
041300     IF  WK-C-VFRD-REJECT = "Y"
041400         MOVE "Y"                     TO WK-C-REJECTED
041500         MOVE "ANTI-FRAUD"            TO WK-C-RESULT-REJECT-REASON
041600     END-IF.
041700 C499-CHECK-ANTIFRAUD-EX.
041800     EXIT.
041900*---------------------------------------------------------------*
042000 C500-CALCULATE-INTEREST.
042100*---------------------------------------------------------------*
042200     IF  WK-C-RESULT-METHOD = "CARD"
042300           AND WK-N-RESULT-INSTALL > 1
042400         MOVE 01.00                   TO WK-N-RESULT-MTH-INTEREST
042500         MOVE 1                       TO WK-N-COMPOUND-FACTOR
042600         PERFORM E100-COMPOUND-INTEREST
042700            THRU E199-COMPOUND-INTEREST-EX
042800            WK-N-RESULT-INSTALL TIMES
042900         COMPUTE WK-N-RESULT-TOT-INTEREST ROUNDED =
043000                 PYREQD-AMOUNT * WK-N-COMPOUND-FACTOR
043100     ELSE
043200         MOVE 00.00                   TO WK-N-RESULT-MTH-INTEREST
043300         MOVE PYREQD-AMOUNT           TO WK-N-RESULT-TOT-INTEREST
043400     END-IF.
043500 C599-CALCULATE-INTEREST-EX.
043600     EXIT.
043700*---------------------------------------------------------------*
043800 E100-COMPOUND-INTEREST.
043900*---------------------------------------------------------------*
044000     MULTIPLY WK-N-COMPOUND-FACTOR BY 1.01
044100         GIVING WK-N-COMPOUND-FACTOR.
044200 E199-COMPOUND-INTEREST-EX.
044300     EXIT.
044400*---------------------------------------------------------------*
044500 C600-ACCEPT-PAYMENT.
044600*---------------------------------------------------------------*
044700     CALL "TRFVPID"                   USING WK-C-VPID-RECORD.
044800     MOVE WK-C-VPID-PAYMENT-ID        TO WK-C-RESULT-PAYMENT-ID.
044900     MOVE "PENDING"                   TO WK-C-RESULT-STATUS.
045000     MOVE SPACES                      TO WK-C-RESULT-REJECT-REASON.
045100
045200     IF  PYREQD-IDEMP-KEY NOT = SPACES
045300           AND WK-N-IDEMP-COUNT < WK-N-IDEMP-MAX
045400         ADD 1                        TO WK-N-IDEMP-COUNT
045500         SET WK-X-IDEMP-IDX           TO WK-N-IDEMP-COUNT
045600         MOVE PYREQD-IDEMP-KEY
045700                          TO WK-T-IDEMP-KEY(WK-X-IDEMP-IDX)
045800         MOVE PYREQD-MERCH-ID
045900                          TO WK-T-IDEMP-MERCH-ID(WK-X-IDEMP-IDX)
046000         MOVE WK-C-RESULT-PAYMENT-ID
046100                          TO WK-T-IDEMP-PAYMENT-ID(WK-X-IDEMP-IDX)
046200*        FPB233 - KOKWEE - 07/2016 - STORE THE FULL COMPUTED
046300*        RESULT SO A REPEAT OF THIS IDEMP KEY CAN ECHO THE
046400*        ORIGINAL PAYMENT, NOT THE NEW REQUEST'S FIGURES.
046500         MOVE WK-C-RESULT-METHOD
046600                          TO WK-T-IDEMP-METHOD(WK-X-IDEMP-IDX)
046700         MOVE WK-N-RESULT-AMOUNT
046800                          TO WK-N-IDEMP-AMOUNT(WK-X-IDEMP-IDX)
046900         MOVE WK-N-RESULT-INSTALL
047000                          TO WK-N-IDEMP-INSTALL(WK-X-IDEMP-IDX)
047100         MOVE WK-N-RESULT-MTH-INTEREST
047200                      TO WK-N-IDEMP-MTH-INTEREST(WK-X-IDEMP-IDX)
047300         MOVE WK-N-RESULT-TOT-INTEREST
047400                      TO WK-N-IDEMP-TOT-INTEREST(WK-X-IDEMP-IDX)
047500         MOVE WK-N-RESULT-FRAUD-RISK
047600                          TO WK-N-IDEMP-FRAUD-RISK(WK-X-IDEMP-IDX)
047700     END-IF.
047800 C699-ACCEPT-PAYMENT-EX.
047900     EXIT.
048000*---------------------------------------------------------------*
048100 C700-WRITE-RESULT.
048200*---------------------------------------------------------------*
048300     IF  WK-C-REJECTED = "Y"
048400         MOVE "REJECTED"              TO WK-C-RESULT-STATUS
048500     END-IF.
048600     MOVE WK-C-RESULT-PAYMENT-ID      TO PYRESD-PAYMENT-ID.
048700     MOVE WK-C-RESULT-REQST-ID        TO PYRESD-REQST-ID.
048800     MOVE WK-C-RESULT-STATUS          TO PYRESD-STATUS.
048900     MOVE WK-C-RESULT-REJECT-REASON   TO PYRESD-REJECT-REASON.
049000     MOVE WK-C-RESULT-METHOD          TO PYRESD-METHOD.
049100     MOVE WK-N-RESULT-AMOUNT          TO PYRESD-AMOUNT.
049200     MOVE WK-N-RESULT-INSTALL         TO PYRESD-INSTALLMENTS.
049300     MOVE WK-N-RESULT-MTH-INTEREST    TO PYRESD-MTH-INTEREST.
049400     MOVE WK-N-RESULT-TOT-INTEREST    TO PYRESD-TOT-INTEREST.
049500     MOVE WK-N-RESULT-FRAUD-RISK      TO PYRESD-FRAUD-RISK.
049600
049700     WRITE PYRESD-RECORD.
049800     IF  NOT WK-C-SUCCESSFUL
049900         DISPLAY "TRFVPAY - WRITE FILE ERROR - PAYMENT-RESULTS"
050000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050100         GO TO Y900-ABNORMAL-TERMINATION
050200     END-IF.
050300 C799-WRITE-RESULT-EX.
050400     EXIT.
050500*---------------------------------------------------------------*
050600 C800-ACCUMULATE-TOTALS.
050700*---------------------------------------------------------------*
050800     IF  WK-C-DUPLICATE = "Y"
050900         ADD 1                        TO WK-N-TOT-DUPLICATE
051000     ELSE
051100         IF  WK-C-REJECTED = "Y"
051200             ADD 1                    TO WK-N-TOT-REJECTED
051300             EVALUATE WK-C-RESULT-REJECT-REASON
051400                 WHEN "UNAUTHORIZED"
051500                     ADD 1            TO WK-N-TOT-REJ-UNAUTH
051600                 WHEN "BAD-METHOD"
051700                     ADD 1            TO WK-N-TOT-REJ-BADMETH
051800                 WHEN "BAD-INSTALLMENTS"
051900                     ADD 1            TO WK-N-TOT-REJ-BADINST
052000                 WHEN "ANTI-FRAUD"
052100                     ADD 1            TO WK-N-TOT-REJ-ANTIFRD
052200                 WHEN OTHER
052300                     CONTINUE
052400             END-EVALUATE
052500         ELSE
052600             ADD 1                    TO WK-N-TOT-ACCEPTED
052700             ADD WK-N-RESULT-AMOUNT   TO WK-N-TOT-AMOUNT
052800             ADD WK-N-RESULT-TOT-INTEREST
052900                                      TO WK-N-TOT-WITH-INTEREST
053000         END-IF
053100     END-IF.
053200 C899-ACCUMULATE-TOTALS-EX.
053300     EXIT.
053400*---------------------------------------------------------------*
053500 D000-WRITE-RUN-REPORT.
053600*---------------------------------------------------------------*
053700     PERFORM D100-WRITE-HEADING
053800        THRU D199-WRITE-HEADING-EX.
053900     PERFORM D200-WRITE-REJECT-LINES
054000        THRU D299-WRITE-REJECT-LINES-EX.
054100     PERFORM D300-WRITE-TOTAL-LINES
054200        THRU D399-WRITE-TOTAL-LINES-EX.
054300 D599-WRITE-RUN-REPORT-EX.
054400     EXIT.
054500*---------------------------------------------------------------*
054600 D100-WRITE-HEADING.
054700*---------------------------------------------------------------*
054800     MOVE SPACES                      TO PYRPTD-LINE.
054900     MOVE "FIADOPAY PAYMENT BATCH - RUN TOTALS"
055000                                       TO PYRPTD-LABEL.
055100     MOVE WK-C-RUN-DATE-HEADING       TO PYRPTD-VALUE.
055200     WRITE PYRPTD-LINE.
055300     MOVE SPACES                      TO PYRPTD-LINE.
055400     WRITE PYRPTD-LINE.
055500 D199-WRITE-HEADING-EX.
055600     EXIT.
055700*---------------------------------------------------------------*
055800 D200-WRITE-REJECT-LINES.
055900*---------------------------------------------------------------*
056000     MOVE "REJECTED - UNAUTHORIZED"   TO PYRPTD-LABEL.
056100     MOVE WK-N-TOT-REJ-UNAUTH         TO WK-C-REPORT-EDIT.
056200     MOVE WK-C-REPORT-EDIT            TO PYRPTD-VALUE.
056300     WRITE PYRPTD-LINE.
056400
056500     MOVE "REJECTED - BAD-METHOD"     TO PYRPTD-LABEL.
056600     MOVE WK-N-TOT-REJ-BADMETH        TO WK-C-REPORT-EDIT.
056700     MOVE WK-C-REPORT-EDIT            TO PYRPTD-VALUE.
056800     WRITE PYRPTD-LINE.
056900
057000     MOVE "REJECTED - BAD-INSTALLMENTS" TO PYRPTD-LABEL.
057100     MOVE WK-N-TOT-REJ-BADINST        TO WK-C-REPORT-EDIT.
057200     MOVE WK-C-REPORT-EDIT            TO PYRPTD-VALUE.
057300     WRITE PYRPTD-LINE.
057400
057500     MOVE "REJECTED - ANTI-FRAUD"     TO PYRPTD-LABEL.
057600     MOVE WK-N-TOT-REJ-ANTIFRD        TO WK-C-REPORT-EDIT.
057700     MOVE WK-C-REPORT-EDIT            TO PYRPTD-VALUE.
057800     WRITE PYRPTD-LINE.
057900 D299-WRITE-REJECT-LINES-EX.
058000     EXIT.
058100*---------------------------------------------------------------*
058200 D300-WRITE-TOTAL-LINES.
058300*---------------------------------------------------------------*
058400     MOVE SPACES                      TO PYRPTD-LINE.
058500     WRITE PYRPTD-LINE.
058600
058700     MOVE "RECORDS READ"              TO PYRPTD-LABEL.
058800     MOVE WK-N-TOT-READ                TO WK-C-REPORT-EDIT.
058900     MOVE WK-C-REPORT-EDIT             TO PYRPTD-VALUE.
059000     WRITE PYRPTD-LINE.
059100
059200     MOVE "RECORDS ACCEPTED"          TO PYRPTD-LABEL.
059300     MOVE WK-N-TOT-ACCEPTED            TO WK-C-REPORT-EDIT.
059400     MOVE WK-C-REPORT-EDIT             TO PYRPTD-VALUE.
059500     WRITE PYRPTD-LINE.
059600
059700     MOVE "RECORDS REJECTED"          TO PYRPTD-LABEL.
059800     MOVE WK-N-TOT-REJECTED            TO WK-C-REPORT-EDIT.
059900     MOVE WK-C-REPORT-EDIT             TO PYRPTD-VALUE.
060000     WRITE PYRPTD-LINE.
060100
060200     MOVE "RECORDS DUPLICATE"         TO PYRPTD-LABEL.
060300     MOVE WK-N-TOT-DUPLICATE            TO WK-C-REPORT-EDIT.
060400     MOVE WK-C-REPORT-EDIT             TO PYRPTD-VALUE.
060500     WRITE PYRPTD-LINE.
060600
060700     MOVE "SUM OF ACCEPTED AMOUNT"    TO PYRPTD-LABEL.
060800     MOVE WK-N-TOT-AMOUNT              TO WK-C-REPORT-EDIT-MONEY.
060900     MOVE WK-C-REPORT-EDIT-MONEY       TO PYRPTD-VALUE.
061000     WRITE PYRPTD-LINE.
061100
061200     MOVE "SUM OF TOTAL WITH INTEREST" TO PYRPTD-LABEL.
061300     MOVE WK-N-TOT-WITH-INTEREST       TO WK-C-REPORT-EDIT-MONEY.
061400     MOVE WK-C-REPORT-EDIT-MONEY       TO PYRPTD-VALUE.
061500     WRITE PYRPTD-LINE.
061600 D399-WRITE-TOTAL-LINES-EX.
061700     EXIT.
061800*---------------------------------------------------------------*
061900 Y900-ABNORMAL-TERMINATION.
062000*---------------------------------------------------------------*
062100     PERFORM Z000-END-PROGRAM-ROUTINE
062200        THRU Z999-END-PROGRAM-ROUTINE-EX.
062300     STOP RUN.
062400*---------------------------------------------------------------*
062500 Z000-END-PROGRAM-ROUTINE.
062600*---------------------------------------------------------------*
062700     CLOSE PAYMENT-REQUESTS.
062800     IF  NOT WK-C-SUCCESSFUL
062900         DISPLAY "TRFVPAY - CLOSE FILE ERROR - PAYMENT-REQUESTS"
063000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063100     END-IF.
063200
063300     CLOSE PAYMENT-RESULTS.
063400     IF  NOT WK-C-SUCCESSFUL
063500         DISPLAY "TRFVPAY - CLOSE FILE ERROR - PAYMENT-RESULTS"
063600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063700     END-IF.
063800
063900     CLOSE RUN-REPORT.
064000     IF  NOT WK-C-SUCCESSFUL
064100         DISPLAY "TRFVPAY - CLOSE FILE ERROR - RUN-REPORT"
064200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
064300     END-IF.
064400 Z999-END-PROGRAM-ROUTINE-EX.
064500     EXIT.
064600
064700******************************************************************
064800*************** END OF PROGRAM SOURCE  TRFVPAY ******************
064900******************************************************************
