000100******************************************************************
000200* PYRESD.cpybk
000300* I-O FORMAT: PYRESD-RECORD  FROM FILE PAYMENT-RESULTS
000400* OUTCOME OF ONE PAYMENT REQUEST - ACCEPTED OR REJECTED
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------
000800* FPB001 - RDCRUZ  - 14/01/2024 - FIADOPAY BATCH PROJECT
000900*                     - INITIAL VERSION.
001000* FPB191 - KOKWEE  - 04/2015 - ADDED 88-LEVELS ON STATUS AND
001100*                     REJECT-REASON SO DOWNSTREAM PROGRAMS CAN
001200*                     TEST CONDITION NAMES INSTEAD OF LITERALS.
001300*                     WIDENED THE TAIL RESERVE TO MATCH THE
001400*                     REQUEST-SIDE SPARE BLOCKS ADDED THIS SAME
001500*                     RELEASE (SEE PYREQD FPB188).
001600*------------------------------------------------------------------
001700 01  PYRESD-RECORD.
001800     05  PYRESD-PAYMENT-ID         PIC X(12).
001900*                        "PAY"+SEQUENCE, OR SPACES IF REJECTED
002000     05  PYRESD-REQST-ID           PIC X(12).
002100*                        ECHO OF PYREQD-REQST-ID
002200     05  PYRESD-STATUS             PIC X(08).
002300*                        PENDING OR REJECTED
002400         88  PYRESD-ST-PENDING             VALUE "PENDING ".
002500         88  PYRESD-ST-REJECTED            VALUE "REJECTED".
002600     05  PYRESD-REJECT-REASON      PIC X(20).
002700*                        BAD-METHOD / BAD-INSTALLMENTS /
002800*                        ANTI-FRAUD / UNAUTHORIZED / DUPLICATE
002900         88  PYRESD-RSN-NONE               VALUE SPACES.
003000         88  PYRESD-RSN-BAD-METHOD         VALUE
003100             "BAD-METHOD          ".
003200         88  PYRESD-RSN-BAD-INSTALLMENTS   VALUE
003300             "BAD-INSTALLMENTS    ".
003400         88  PYRESD-RSN-ANTI-FRAUD         VALUE
003500             "ANTI-FRAUD          ".
003600         88  PYRESD-RSN-UNAUTHORIZED       VALUE
003700             "UNAUTHORIZED        ".
003800         88  PYRESD-RSN-DUPLICATE          VALUE
003900             "DUPLICATE           ".
004000     05  PYRESD-METHOD             PIC X(06).
004100*                        NORMALIZED TO UPPER CASE
004200     05  PYRESD-AMOUNT             PIC 9(07)V99.
004300*                        ORIGINAL REQUESTED AMOUNT
004400     05  PYRESD-INSTALLMENTS       PIC 9(02).
004500*                        EFFECTIVE INSTALLMENTS, DEFAULTED
004600     05  PYRESD-MTH-INTEREST       PIC 9(02)V99.
004700*                        01.00 WHEN INTEREST APPLIED, ELSE 00.00
004800     05  PYRESD-TOT-INTEREST       PIC 9(09)V99.
004900*                        AMOUNT WITH COMPOUND INTEREST
005000     05  PYRESD-FRAUD-RISK         PIC 9(03).
005100*                        FRAUD RISK SCORE - 0 / 50 / 100
005200     05  PYRESD-SPARE-SETTLEMENT   PIC X(10).
005300*                        RESERVED FOR A FUTURE SETTLEMENT-BATCH
005400*                        REFERENCE - NOT WRITTEN TODAY.
005500     05  PYRESD-SPARE-SETTLE-R REDEFINES PYRESD-SPARE-SETTLEMENT.
005600         10  PYRESD-SPARE-SETTLE-RUN   PIC X(04).
005700         10  PYRESD-SPARE-SETTLE-SEQ   PIC X(06).
005800*                        BYTE-LEVEL CARVE-UP OF THE SPARE ABOVE,
005900*                        SAME HABIT AS THE REQUEST-SIDE LAYOUT.
006000     05  PYRESD-SPARE-GATEWAY      PIC X(08).
006100*                        RESERVED FOR A FUTURE ACQUIRER/GATEWAY
006200*                        REFERENCE NUMBER.
006300     05  FILLER                    PIC X(17).
006400*                        RESERVED FOR FUTURE USE
