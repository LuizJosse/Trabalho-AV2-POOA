000100******************************************************************
000200* VPID.cpybk
000300* LINKAGE AREA FOR CALL "TRFVPID"
000400* NEXT SEQUENTIAL PAYMENT-ID ASSIGNMENT
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------
000800* FPB001 - RDCRUZ  - 14/01/2024 - FIADOPAY BATCH PROJECT
000900*                     - INITIAL VERSION.
001000*------------------------------------------------------------------
001100 01  WK-C-VPID-RECORD.
001200     05  WK-C-VPID-OUTPUT.
001300         10  WK-C-VPID-PAYMENT-ID      PIC X(12).
001400*                        "PAY" + ZERO-PADDED SEQUENCE NUMBER
