000100******************************************************************
000200* PYCMWS.cpybk
000300* COMMON WORK AREA - FILE STATUS AND RETURN CONDITIONS
000400* COPIED INTO THE WORKING-STORAGE SECTION OF EVERY PROGRAM IN
000500* THE FIADOPAY BATCH SUITE THAT OPENS A FILE.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------------
000900* FPB001 - RDCRUZ  - 14/01/2024 - FIADOPAY BATCH PROJECT
001000*                     - INITIAL VERSION, LIFTED FROM THE
001100*                       REMITTANCE SHOP'S ASCMWS COMMON AREA.
001200*------------------------------------------------------------------
001300 01  WK-C-FILE-STATUS             PIC X(02).
001400     88  WK-C-SUCCESSFUL                     VALUE "00".
001500     88  WK-C-END-OF-FILE                    VALUE "10".
001600     88  WK-C-DUPLICATE-KEY                  VALUE "22".
001700     88  WK-C-RECORD-NOT-FOUND                VALUE "23".
001800     88  WK-C-PERMANENT-ERROR                VALUE "30" "34"
001900                                                    "35" "37"
002000                                                    "41" "42"
002100                                                    "46" "47"
002200                                                    "48" "49".
