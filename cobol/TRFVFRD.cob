000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVFRD.
000500 AUTHOR.         TYK.
000600 INSTALLATION.   FIADOPAY BATCH OPERATIONS.
000700 DATE-WRITTEN.   04 JUN 1990.
000800 DATE-COMPILED.
000900 SECURITY.       FIADOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE ANTI-FRAUD
001200*               THRESHOLD RULES TO ONE PAYMENT REQUEST AND TO
001300*               SCORE ITS FRAUD RISK.  PURE RULE EVALUATION -
001400*               NO FILE I/O.
001500*
001600*_________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* FPB002  04/06/1990  TYK     - INITIAL VERSION - SUSPICIOUS
002000*                        AMOUNT AND INSTALLMENT LIMIT CHECKS.
002100*---------------------------------------------------------------*
002200* FPB038  21/07/1991  MWEETL  - REQ 0655 HIGH-AMOUNT ALERT ADDED
002300*                        (LOG ONLY, STILL ACCEPTED).
002400*---------------------------------------------------------------*
002500* FPB075  13/02/1996  DESMONDL - REQ 1402 FRAUD RISK SCORING
002600*                        TABLE ADDED (0/50/100) FOR THE NEW
002700*                        MERCHANT RISK DASHBOARD FEED.
002800*---------------------------------------------------------------*
002900* FPB099  29/09/1998  TMPARV  - Y2K REMEDIATION - NO DATE
003000*                        FIELDS IN THIS PROGRAM, REVIEWED AND
003100*                        SIGNED OFF, NO CHANGE REQUIRED.
003200*---------------------------------------------------------------*
003300* FPB188  05/08/2016  TMPESQ  - REQ 3360 CLARIFIED BOUNDARY -
003400*                        EXACTLY 10000.00 IS ACCEPTED, ONLY
003500*                        STRICTLY GREATER IS SUSPICIOUS.
003600*---------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM TRFVFRD **".
005800
005900* ------------------ THRESHOLD LITERALS --------------------------*
006000 01  WK-N-FRD-LIMITS.
006100     05  WK-N-FRD-HIGH-AMT-LIMIT     PIC 9(07)V99 VALUE 5000.00.
006200     05  WK-N-FRD-SUSP-AMT-LIMIT     PIC 9(07)V99 VALUE 10000.00.
006300     05  WK-N-FRD-MAX-INSTALL        PIC 9(02) COMP VALUE 12.
006400
006500* ALTERNATE BYTE VIEW OF THE SUSPICIOUS-AMOUNT LIMIT, USED WHEN
006600* THE LIMIT IS STRING-ED INTO AN OPERATOR TRACE MESSAGE
006700 01  WK-N-FRD-SUSP-AMT-ALT REDEFINES WK-N-FRD-SUSP-AMT-LIMIT.
006800     05  WK-C-FRD-SUSP-AMT-INT       PIC X(07).
006900     05  WK-C-FRD-SUSP-AMT-DEC       PIC X(02).
007000
007100 01  WK-C-WORK-AREA.
007200     05  WK-C-FRD-AMT-FAIL           PIC X(01) VALUE "N".
007300     05  WK-C-FRD-INST-FAIL          PIC X(01) VALUE "N".
007400
007500* TWO-FLAG BYTE GROUP - SECOND FLAG RESERVED FOR A FUTURE
007600* VELOCITY-CHECK RULE REQUESTED BY RISK BUT NOT YET SPECIFIED
007700 01  WK-C-FRD-RULE-FLAGS             PIC X(02) VALUE "NN".
007800 01  WK-C-FRD-RULE-FLAGS-R REDEFINES WK-C-FRD-RULE-FLAGS.
007900     05  WK-C-FRD-RULE-FLAG-1        PIC X(01).
008000     05  WK-C-FRD-RULE-FLAG-2        PIC X(01).
008100
008200 01  WK-N-COUNTERS.
008300     05  WK-N-FRD-CALL-COUNT         PIC 9(09) COMP VALUE ZERO.
008400
008500* MAX-INSTALLMENT LIMIT, ALPHA VIEW FOR THE TRACE MESSAGES BELOW
008600 01  WK-N-FRD-MAX-INSTALL-DSP        PIC 9(02) VALUE 12.
008700 01  WK-C-FRD-MAX-INSTALL-ALT REDEFINES WK-N-FRD-MAX-INSTALL-DSP
008800                                     PIC X(02).
008900
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300     COPY VFRD.
009400     EJECT
009500********************************************
009600 PROCEDURE DIVISION USING WK-C-VFRD-RECORD.
009700********************************************
009800 MAIN-MODULE.
009900     PERFORM A000-PROCESS-CALLED-ROUTINE
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100     EXIT PROGRAM.
010200
010300*---------------------------------------------------------------*
010400 A000-PROCESS-CALLED-ROUTINE.
010500*---------------------------------------------------------------*
010600     ADD 1                           TO WK-N-FRD-CALL-COUNT.
010700     INITIALIZE                         WK-C-VFRD-OUTPUT.
010800     MOVE "N"                        TO WK-C-FRD-AMT-FAIL
010900                                         WK-C-FRD-INST-FAIL.
011000
011100     PERFORM C100-CHECK-AMOUNT-LIMIT
011200        THRU C199-CHECK-AMOUNT-LIMIT-EX.
011300     PERFORM C300-CHECK-INSTALLMENT-LIMIT
011400        THRU C399-CHECK-INSTALLMENT-LIMIT-EX.
011500
011600     IF  WK-C-FRD-AMT-FAIL = "Y"
011700           OR WK-C-FRD-INST-FAIL = "Y"
011800         MOVE "Y"                    TO WK-C-VFRD-REJECT
011900     ELSE
012000         MOVE "N"                    TO WK-C-VFRD-REJECT
012100     END-IF.
012200
012300     PERFORM D100-SCORE-FRAUD-RISK
012400        THRU D199-SCORE-FRAUD-RISK-EX.
012500
012600 A099-PROCESS-CALLED-ROUTINE-EX.
012700     EXIT.
012800*---------------------------------------------------------------*
012900 C100-CHECK-AMOUNT-LIMIT.
013000*---------------------------------------------------------------*
013100     IF  WK-N-VFRD-I-AMOUNT > WK-N-FRD-HIGH-AMT-LIMIT
013200         MOVE "Y"                    TO WK-C-VFRD-HIGH-ALERT
013300         DISPLAY "TRFVFRD - HIGH-AMOUNT ALERT LOGGED"
013400     ELSE
013500         MOVE "N"                    TO WK-C-VFRD-HIGH-ALERT
013600     END-IF.
013700
013800     IF  WK-N-VFRD-I-AMOUNT > WK-N-FRD-SUSP-AMT-LIMIT
013900         MOVE "Y"                    TO WK-C-FRD-AMT-FAIL
014000     END-IF.
014100 C199-CHECK-AMOUNT-LIMIT-EX.
014200     EXIT.
014300*---------------------------------------------------------------*
014400 C300-CHECK-INSTALLMENT-LIMIT.
014500*---------------------------------------------------------------*
014600     IF  WK-N-VFRD-I-INSTALL > WK-N-FRD-MAX-INSTALL
014700         MOVE "Y"                    TO WK-C-FRD-INST-FAIL
014800         DISPLAY "TRFVFRD - INSTALLMENTS OVER LIMIT OF "
014900             WK-C-FRD-MAX-INSTALL-ALT
015000     END-IF.
015100 C399-CHECK-INSTALLMENT-LIMIT-EX.
015200     EXIT.
015300*---------------------------------------------------------------*
015400 D100-SCORE-FRAUD-RISK.
015500*---------------------------------------------------------------*
015600     IF  WK-N-VFRD-I-AMOUNT > WK-N-FRD-SUSP-AMT-LIMIT
015700         MOVE 100                    TO WK-N-VFRD-RISK-SCORE
015800     ELSE
015900         IF  WK-N-VFRD-I-AMOUNT > WK-N-FRD-HIGH-AMT-LIMIT
016000             MOVE 50                 TO WK-N-VFRD-RISK-SCORE
016100         ELSE
016200             MOVE ZERO               TO WK-N-VFRD-RISK-SCORE
016300         END-IF
016400     END-IF.
016500 D199-SCORE-FRAUD-RISK-EX.
016600     EXIT.
016700
016800******************************************************************
016900*************** END OF PROGRAM SOURCE  TRFVFRD ******************
017000******************************************************************
