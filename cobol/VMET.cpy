000100******************************************************************
000200* VMET.cpybk
000300* LINKAGE AREA FOR CALL "TRFVMET"
000400* PAYMENT METHOD / INSTALLMENT VALIDATION
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------
000800* FPB001 - RDCRUZ  - 14/01/2024 - FIADOPAY BATCH PROJECT
000900*                     - INITIAL VERSION.
001000*------------------------------------------------------------------
001100 01  WK-C-VMET-RECORD.
001200     05  WK-C-VMET-INPUT.
001300         10  WK-C-VMET-I-METHOD        PIC X(06).
001400*                        METHOD AS RECEIVED, ANY CASE
001500         10  WK-N-VMET-I-INSTALL       PIC 9(02).
001600*                        INSTALLMENTS AS RECEIVED, 00 = ABSENT
001700     05  WK-C-VMET-OUTPUT.
001800         10  WK-C-VMET-O-METHOD        PIC X(06).
001900*                        METHOD NORMALIZED TO UPPER CASE
002000         10  WK-N-VMET-O-INSTALL       PIC 9(02).
002100*                        EFFECTIVE INSTALLMENTS, 00 DEFAULTED TO 01
002200         10  WK-C-VMET-SUPPORTED       PIC X(01).
002300*                        "Y" OR "N" - METHOD IS IN THE TABLE
002400         10  WK-N-VMET-MAX-INSTALL     PIC 9(02).
002500*                        MAX INSTALLMENTS ALLOWED FOR THE METHOD
002600         10  WK-C-VMET-VALID           PIC X(01).
002700*                        "Y" ONLY IF SUPPORTED AND IN RANGE
