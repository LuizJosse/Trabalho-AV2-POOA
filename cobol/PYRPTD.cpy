000100******************************************************************
000200* PYRPTD.cpybk
000300* I-O FORMAT: PYRPTD-LINE  FROM FILE RUN-REPORT
000400* ONE PRINT LINE OF THE FIADOPAY BATCH RUN-CONTROL REPORT
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------
000800* FPB001 - RDCRUZ  - 14/01/2024 - FIADOPAY BATCH PROJECT
000900*                     - INITIAL VERSION.
001000* FPB194 - KOKWEE  - 04/2015 - WIDENED THE PRINT LINE AND ADDED
001100*                     AN ALTERNATE TOTALS VIEW FOR THE FORM THE
001200*                     OPERATIONS DESK ASKED FOR BUT NEVER GOT
001300*                     BUDGET TO PICK UP - LEFT IN PLACE RATHER
001400*                     THAN RIP OUT THE CARVE-UP.
001500*------------------------------------------------------------------
001600 01  PYRPTD-LINE.
001700     05  PYRPTD-LABEL              PIC X(30).
001800*                        DESCRIPTION OF THE COUNT OR AMOUNT
001900     05  PYRPTD-VALUE              PIC X(20).
002000*                        EDITED VALUE, RIGHT ALIGNED
002100     05  PYRPTD-SPARE-RUN-ID       PIC X(08).
002200*                        RESERVED FOR A FUTURE RUN-CONTROL
002300*                        NUMBER ON EVERY PRINT LINE.
002400     05  PYRPTD-SPARE-PAGE-NO      PIC X(04).
002500*                        RESERVED FOR FUTURE PAGE NUMBERING.
002600     05  FILLER                    PIC X(18).
002700*                        RESERVED FOR FUTURE COLUMNS
002800 01  PYRPTD-WIDE-LINE REDEFINES PYRPTD-LINE.
002900*                        ALTERNATE VIEW OF A TOTALS LINE, TWO
003000*                        LABEL/VALUE PAIRS SIDE BY SIDE - NEVER
003100*                        SWITCHED ON, KEPT FOR THE DAY OPS ASKS
003200*                        FOR THE TWO-COLUMN TOTALS PAGE AGAIN.
003300     05  PYRPTD-WIDE-LABEL-1       PIC X(30).
003400     05  PYRPTD-WIDE-VALUE-1       PIC X(20).
003500     05  PYRPTD-WIDE-LABEL-2       PIC X(08).
003600     05  PYRPTD-WIDE-VALUE-2       PIC X(04).
003700     05  PYRPTD-WIDE-FILLER        PIC X(18).
