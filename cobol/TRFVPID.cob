000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPID.
000500 AUTHOR.         R CRUZ.
000600 INSTALLATION.   FIADOPAY BATCH OPERATIONS.
000700 DATE-WRITTEN.   14 JAN 1987.
000800 DATE-COMPILED.
000900 SECURITY.       FIADOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ASSIGN THE NEXT
001200*               SEQUENTIAL PAYMENT-ID FOR AN ACCEPTED PAYMENT
001300*               REQUEST WITHIN THE CURRENT BATCH RUN.  THE
001400*               COUNTER LIVES IN WORKING-STORAGE AND SURVIVES
001500*               FOR THE LIFE OF THE RUN BECAUSE THIS ROUTINE
001600*               IS NOT DECLARED INITIAL.
001700*
001800*_________________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* FPB001  14/01/1987  RCRUZ   - INITIAL VERSION.
002200*---------------------------------------------------------------*
002300* FPB014  02/06/1989  MWEETL  - REQ 0412 WIDEN SEQUENCE FROM
002400*                        6 TO 9 DIGITS AHEAD OF PEAK VOLUME.
002500*---------------------------------------------------------------*
002600* FPB052  11/03/1994  TYK     - REQ 1187 LOG RUN DATE ON FIRST
002700*                        CALL OF THE RUN FOR THE OPERATOR
002800*                        CONSOLE.
002900*---------------------------------------------------------------*
003000* FPB099  29/09/1999  DESMONDL - Y2K REMEDIATION - RUN-DATE WORK
003100*                        AREA REBUILT WITH 4-DIGIT CENTURY
003200*                        WINDOW, NO CHANGE TO 2-DIGIT PIC
003300*                        SINCE FIELD IS DISPLAY ONLY.
003400*---------------------------------------------------------------*
003500* FPB133  19/07/2003  TMPARV  - REQ 2209 PAYMENT-ID PREFIX MADE
003600*                        A WORKING-STORAGE LITERAL SO IT CAN
003700*                        BE RECOMPILED PER REGION WITHOUT
003800*                        TOUCHING THE LOGIC PARAGRAPHS.
003900*---------------------------------------------------------------*
004000* FPB201  05/02/2009  TMPJZM  - REQ 3014 SPARE FLAG ADDED TO
004100*                        THE WORK-FLAGS GROUP FOR THE NEXT
004200*                        REQUESTED ENHANCEMENT (SHARD BY
004300*                        MERCHANT-ID) - NOT YET WIRED IN.
004400*---------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM TRFVPID **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-WORK-AREA.
006900     05  WK-C-VPID-PREFIX-LIT        PIC X(03) VALUE "PAY".
007000     05  WK-C-VPID-INIT-FLAG         PIC X(01) VALUE "N".
007100
007200* RUNNING SEQUENCE - PERSISTS FOR THE LIFE OF THE RUN
007300 01  WK-N-VPID-SEQUENCE              PIC 9(09) COMP VALUE ZERO.
007400
007500* WORK AREA USED TO BUILD THE 12-BYTE PAYMENT-ID
007600 01  WK-C-VPID-ID-BUILD              PIC X(12) VALUE SPACES.
007700 01  WK-C-VPID-ID-PARTS REDEFINES WK-C-VPID-ID-BUILD.
007800     05  WK-C-VPID-ID-PREFIX         PIC X(03).
007900     05  WK-N-VPID-ID-SEQ            PIC 9(09).
008000
008100* RUN-DATE WORK AREA - LOGGED ON THE FIRST CALL OF THE RUN
008200 01  WK-C-RUN-DATE-CEN               PIC 9(02) VALUE 20.
008300 01  WK-N-RUN-DATE-ACCEPT             PIC 9(06) VALUE ZEROES.
008400 01  WK-N-RUN-DATE-PARTS REDEFINES WK-N-RUN-DATE-ACCEPT.
008500     05  WK-N-RUN-DATE-YY            PIC 9(02).
008600     05  WK-N-RUN-DATE-MM            PIC 9(02).
008700     05  WK-N-RUN-DATE-DD            PIC 9(02).
008800
008900* TWO-FLAG BYTE GROUP - SECOND FLAG RESERVED FOR FUTURE SHARDING
009000 01  WK-C-VPID-WORK-FLAGS            PIC X(02) VALUE "NN".
009100 01  WK-C-VPID-WORK-FLAGS-R REDEFINES WK-C-VPID-WORK-FLAGS.
009200     05  WK-C-VPID-RESERVED-1        PIC X(01).
009300     05  WK-C-VPID-RESERVED-2        PIC X(01).
009400
009500 01  WK-N-COUNTERS.
009600     05  WK-N-VPID-CALL-COUNT        PIC 9(09) COMP VALUE ZERO.
009700
009800*****************
009900 LINKAGE SECTION.
010000*****************
010100     COPY VPID.
010200     EJECT
010300********************************************
010400 PROCEDURE DIVISION USING WK-C-VPID-RECORD.
010500********************************************
010600 MAIN-MODULE.
010700     PERFORM A000-PROCESS-CALLED-ROUTINE
010800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010900     EXIT PROGRAM.
011000
011100*---------------------------------------------------------------*
011200 A000-PROCESS-CALLED-ROUTINE.
011300*---------------------------------------------------------------*
011400     ADD 1 TO WK-N-VPID-CALL-COUNT.
011500
011600     IF  WK-C-VPID-INIT-FLAG = "N"
011700         PERFORM A100-LOG-FIRST-CALL
011800            THRU A199-LOG-FIRST-CALL-EX
011900         MOVE "Y"                TO WK-C-VPID-INIT-FLAG
012000     END-IF.
012100
012200     ADD 1                       TO WK-N-VPID-SEQUENCE.
012300
012400     INITIALIZE                      WK-C-VPID-ID-BUILD.
012500     MOVE WK-C-VPID-PREFIX-LIT   TO WK-C-VPID-ID-PREFIX.
012600     MOVE WK-N-VPID-SEQUENCE     TO WK-N-VPID-ID-SEQ.
012700     MOVE WK-C-VPID-ID-BUILD     TO WK-C-VPID-PAYMENT-ID.
012800
012900 A099-PROCESS-CALLED-ROUTINE-EX.
013000     EXIT.
013100*---------------------------------------------------------------*
013200 A100-LOG-FIRST-CALL.
013300*---------------------------------------------------------------*
013400     ACCEPT  WK-N-RUN-DATE-ACCEPT    FROM DATE.
013500     DISPLAY "TRFVPID - PAYMENT-ID SEQUENCE STARTED FOR RUN "
013600         WK-C-RUN-DATE-CEN WK-N-RUN-DATE-YY "-"
013700         WK-N-RUN-DATE-MM "-" WK-N-RUN-DATE-DD.
013800 A199-LOG-FIRST-CALL-EX.
013900     EXIT.
014000
014100******************************************************************
014200*************** END OF PROGRAM SOURCE  TRFVPID ******************
014300******************************************************************
