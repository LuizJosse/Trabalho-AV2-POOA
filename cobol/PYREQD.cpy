000100******************************************************************
000200* PYREQD.cpybk
000300* I-O FORMAT: PYREQD-RECORD  FROM FILE PAYMENT-REQUESTS
000400* INCOMING MERCHANT PAYMENT REQUEST, ARRIVAL SEQUENCE
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------
000800* FPB001 - RDCRUZ  - 14/01/2024 - FIADOPAY BATCH PROJECT
000900*                     - INITIAL VERSION.
001000* FPB188 - KOKWEE  - 03/2015 - EXPANDED THE RECORD TO LEAVE
001100*                     ROOM FOR THE TERMINAL/BATCH-SOURCE FIELDS
001200*                     MERCHANT SERVICES PROMISED FOR THE NEXT
001300*                     RELEASE OF THE FRONT-END. CARVED THE TAIL
001400*                     RESERVE INTO NAMED SPARES SO A FUTURE
001500*                     CHANGE PICKS UP ONE SPARE AT A TIME
001600*                     INSTEAD OF RESIZING THE WHOLE RECORD.
001700*------------------------------------------------------------------
001800 01  PYREQD-RECORD.
001900     05  PYREQD-REQST-ID           PIC X(12).
002000*                        MERCHANT'S REQUEST IDENTIFIER
002100     05  PYREQD-MERCH-ID           PIC 9(06).
002200*                        MERCHANT NUMERIC ID
002300     05  PYREQD-MERCH-STATUS       PIC X(01).
002400*                        'A' = ACTIVE, ANYTHING ELSE = INACTIVE
002500         88  PYREQD-MERCH-ACTIVE           VALUE "A".
002600         88  PYREQD-MERCH-INACTIVE         VALUE "I" "S" " ".
002700     05  PYREQD-IDEMP-KEY          PIC X(20).
002800*                        IDEMPOTENCY KEY, SPACES = NONE SUPPLIED
002900     05  PYREQD-METHOD             PIC X(06).
003000*                        CARD / PIX / DEBIT / BOLETO, ANY CASE
003100     05  PYREQD-CUYCD              PIC X(03).
003200*                        CURRENCY CODE, E.G. BRL
003300     05  PYREQD-AMOUNT             PIC 9(07)V99.
003400*                        REQUESTED AMOUNT, ALWAYS POSITIVE
003500     05  PYREQD-INSTALLMENTS       PIC 9(02).
003600*                        00 MEANS NOT PROVIDED, DEFAULTS TO 01
003700     05  PYREQD-ORDER-ID           PIC X(12).
003800*                        MERCHANT'S ORDER REFERENCE
003900     05  PYREQD-SPARE-TERMINAL     PIC X(10).
004000*                        RESERVED FOR FUTURE TERMINAL/POS ID -
004100*                        NOT ASSIGNED BY TRFVPAY TODAY.
004200     05  PYREQD-SPARE-TERMINAL-R REDEFINES PYREQD-SPARE-TERMINAL.
004300         10  PYREQD-SPARE-TERM-TYPE    PIC X(02).
004400         10  PYREQD-SPARE-TERM-SERIAL  PIC X(08).
004500*                        BYTE-LEVEL CARVE-UP OF THE SPARE ABOVE,
004600*                        KEPT IN SYNC WITH THE TFSS COPYBOOKS'
004700*                        HABIT OF PRE-SPLITTING RESERVE AREAS.
004800     05  PYREQD-SPARE-CHANNEL      PIC X(08).
004900*                        RESERVED FOR FUTURE SALES-CHANNEL CODE.
005000     05  PYREQD-SPARE-RUN-DATE.
005100         10  PYREQD-SPARE-RUN-CCYY     PIC X(04).
005200         10  PYREQD-SPARE-RUN-MM       PIC X(02).
005300         10  PYREQD-SPARE-RUN-DD       PIC X(02).
005400*                        RESERVED FOR A FUTURE BATCH-SOURCE
005500*                        RUN-DATE STAMP, NOT POPULATED TODAY.
005600     05  FILLER                    PIC X(17).
005700*                        RESERVED FOR FUTURE USE
