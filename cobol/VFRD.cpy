000100******************************************************************
000200* VFRD.cpybk
000300* LINKAGE AREA FOR CALL "TRFVFRD"
000400* ANTI-FRAUD THRESHOLD EVALUATION AND RISK SCORING
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700*------------------------------------------------------------------
000800* FPB001 - RDCRUZ  - 14/01/2024 - FIADOPAY BATCH PROJECT
000900*                     - INITIAL VERSION.
001000*------------------------------------------------------------------
001100 01  WK-C-VFRD-RECORD.
001200     05  WK-C-VFRD-INPUT.
001300         10  WK-N-VFRD-I-AMOUNT        PIC 9(07)V99.
001400*                        REQUESTED AMOUNT
001500         10  WK-N-VFRD-I-INSTALL       PIC 9(02).
001600*                        EFFECTIVE INSTALLMENTS
001700     05  WK-C-VFRD-OUTPUT.
001800         10  WK-C-VFRD-HIGH-ALERT      PIC X(01).
001900*                        "Y" WHEN AMOUNT OVER 5000.00 - LOG ONLY
002000         10  WK-C-VFRD-REJECT          PIC X(01).
002100*                        "Y" WHEN THE PAYMENT FAILS ANTI-FRAUD
002200         10  WK-N-VFRD-RISK-SCORE      PIC 9(03).
002300*                        FRAUD RISK SCORE - 0, 50 OR 100
