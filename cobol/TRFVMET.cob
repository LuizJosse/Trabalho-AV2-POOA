000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVMET.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   FIADOPAY BATCH OPERATIONS.
000700 DATE-WRITTEN.   22 FEB 1988.
000800 DATE-COMPILED.
000900 SECURITY.       FIADOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A PAYMENT
001200*               METHOD AND ITS REQUESTED NUMBER OF INSTALLMENTS
001300*               AGAINST THE FIXED CATALOG OF SUPPORTED METHODS.
001400*               NO FILE I/O - THE CATALOG IS A WORKING-STORAGE
001500*               TABLE SINCE THE CATALOG CHANGES ONLY WHEN THE
001600*               PROGRAM IS RECOMPILED.
001700*
001800*_________________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* FPB001  22/02/1988  MWEETL  - INITIAL VERSION - CARD/PIX/
002200*                        DEBIT/BOLETO CATALOG.
002300*---------------------------------------------------------------*
002400* FPB047  18/11/1991  TYK     - REQ 0788 METHOD COMPARISON MADE
002500*                        CASE-INSENSITIVE, MERCHANT GATEWAYS
002600*                        WERE SENDING LOWER CASE "card".
002700*---------------------------------------------------------------*
002800* FPB099  29/09/1999  DESMONDL - Y2K REMEDIATION - NO DATE
002900*                        FIELDS IN THIS PROGRAM, REVIEWED AND
003000*                        SIGNED OFF, NO CHANGE REQUIRED.
003100*---------------------------------------------------------------*
003200* FPB162  09/09/2005  TMPTY1  - REQ 2541 UNKNOWN METHOD NOW
003300*                        ALWAYS RETURNS INSTALLMENTS INVALID
003400*                        EVEN WHEN THE CALLER PASSED 01.
003500*---------------------------------------------------------------*
003600* FPB220  16/10/2016  TMPPYM  - REQ 3211 INSTALLMENT DEFAULTING
003700*                        (00/ABSENT TO 01) MOVED IN FROM THE
003800*                        MAIN DRIVER SO THE RULE LIVES WITH THE
003900*                        CATALOG IT DEPENDS ON.
004000*---------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM TRFVMET **".
006200
006300* ------------------ METHOD CATALOG (4 ENTRIES, FIXED) ----------*
006400 01  WK-C-METHOD-TABLE-LIT           PIC X(32) VALUE
006500     "CARD  12PIX   01DEBIT 01BOLETO01".
006600 01  WK-C-METHOD-TABLE REDEFINES WK-C-METHOD-TABLE-LIT.
006700     05  WK-C-METHOD-ENTRY OCCURS 4 TIMES
006800             INDEXED BY WK-X-METHOD-IDX.
006900         10  WK-C-METHOD-TABLE-CD    PIC X(06).
007000         10  WK-N-METHOD-TABLE-MAX   PIC 9(02).
007100
007200 01  WK-N-WORK-AREA.
007300     05  WK-N-METHOD-CTR             PIC 9(02) COMP VALUE ZERO.
007400     05  WK-N-METHOD-TABLE-CNT       PIC 9(02) COMP VALUE 4.
007500
007600 01  WK-C-WORK-AREA.
007700     05  WK-C-METHOD-FOUND           PIC X(01) VALUE "N".
007800
007900* WORK COPY OF THE INCOMING METHOD, UPPER-CASED IN PLACE
008000 01  WK-C-METHOD-NORM                PIC X(06) VALUE SPACES.
008100 01  WK-C-METHOD-NORM-BYTES REDEFINES WK-C-METHOD-NORM.
008200     05  WK-C-METHOD-NORM-BYTE OCCURS 6 TIMES PIC X(01).
008300
008400* SCAN COUNTER IN DISPLAY FORM, FOR THE "NOT FOUND" TRACE LINE
008500 01  WK-N-METHOD-CTR-TRACE           PIC 9(02) VALUE ZERO.
008600 01  WK-C-METHOD-CTR-TRACE REDEFINES WK-N-METHOD-CTR-TRACE
008700                                     PIC X(02).
008800
008900*****************
009000 LINKAGE SECTION.
009100*****************
009200     COPY VMET.
009300     EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-VMET-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-PROCESS-CALLED-ROUTINE
009900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010000     EXIT PROGRAM.
010100
010200*---------------------------------------------------------------*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*---------------------------------------------------------------*
010500     INITIALIZE                      WK-C-VMET-OUTPUT.
010600     MOVE "N"                        TO WK-C-METHOD-FOUND.
010700
010800     MOVE WK-C-VMET-I-METHOD         TO WK-C-METHOD-NORM.
010900     INSPECT WK-C-METHOD-NORM
011000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
011100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011200     MOVE WK-C-METHOD-NORM           TO WK-C-VMET-O-METHOD.
011300
011400     IF  WK-N-VMET-I-INSTALL = ZERO
011500         MOVE 1                      TO WK-N-VMET-O-INSTALL
011600     ELSE
011700         MOVE WK-N-VMET-I-INSTALL    TO WK-N-VMET-O-INSTALL
011800     END-IF.
011900
012000     PERFORM B100-SCAN-METHOD-TABLE
012100        THRU B199-SCAN-METHOD-TABLE-EX.
012200
012300     IF  WK-C-METHOD-FOUND = "Y"
012400         MOVE "Y"                    TO WK-C-VMET-SUPPORTED
012500         PERFORM B200-CHECK-INSTALLMENTS
012600            THRU B299-CHECK-INSTALLMENTS-EX
012700     ELSE
012800         MOVE "N"                    TO WK-C-VMET-SUPPORTED
012900         MOVE ZERO                   TO WK-N-VMET-MAX-INSTALL
013000         MOVE "N"                    TO WK-C-VMET-VALID
013100         MOVE WK-N-METHOD-CTR         TO WK-N-METHOD-CTR-TRACE
013200         DISPLAY "TRFVMET - METHOD NOT IN CATALOG AFTER "
013300             WK-C-METHOD-CTR-TRACE " ENTRIES - " WK-C-METHOD-NORM
013400     END-IF.
013500
013600 A099-PROCESS-CALLED-ROUTINE-EX.
013700     EXIT.
013800*---------------------------------------------------------------*
013900 B100-SCAN-METHOD-TABLE.
014000*---------------------------------------------------------------*
014100     SET WK-X-METHOD-IDX TO 1.
014200     MOVE 1 TO WK-N-METHOD-CTR.
014300     PERFORM B110-TEST-ONE-ENTRY
014400        THRU B119-TEST-ONE-ENTRY-EX
014500        UNTIL WK-N-METHOD-CTR > WK-N-METHOD-TABLE-CNT
014600           OR WK-C-METHOD-FOUND = "Y".
014700 B199-SCAN-METHOD-TABLE-EX.
014800     EXIT.
014900*---------------------------------------------------------------*
015000 B110-TEST-ONE-ENTRY.
015100*---------------------------------------------------------------*
015200     IF  WK-C-METHOD-TABLE-CD(WK-X-METHOD-IDX) = WK-C-METHOD-NORM
015300         MOVE "Y"                    TO WK-C-METHOD-FOUND
015400         MOVE WK-N-METHOD-TABLE-MAX(WK-X-METHOD-IDX)
015500                                      TO WK-N-VMET-MAX-INSTALL
015600     ELSE
015700         ADD 1                       TO WK-N-METHOD-CTR
015800         IF  WK-N-METHOD-CTR <= WK-N-METHOD-TABLE-CNT
015900             SET WK-X-METHOD-IDX     TO WK-N-METHOD-CTR
016000         END-IF
016100     END-IF.
016200 B119-TEST-ONE-ENTRY-EX.
016300     EXIT.
016400*---------------------------------------------------------------*
016500 B200-CHECK-INSTALLMENTS.
016600*---------------------------------------------------------------*
016700     IF  WK-N-VMET-O-INSTALL >= 1
016800           AND WK-N-VMET-O-INSTALL <= WK-N-VMET-MAX-INSTALL
016900         MOVE "Y"                    TO WK-C-VMET-VALID
017000     ELSE
017100         MOVE "N"                    TO WK-C-VMET-VALID
017200     END-IF.
017300 B299-CHECK-INSTALLMENTS-EX.
017400     EXIT.
017500
017600******************************************************************
017700*************** END OF PROGRAM SOURCE  TRFVMET ******************
017800******************************************************************
